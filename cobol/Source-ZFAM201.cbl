000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZFAM201.
000300 AUTHOR.  Robert J. Frerking
000400 INSTALLATION. WALMART IT - BENTONVILLE
000500 DATE-WRITTEN. 06/17/1991
000600 DATE-COMPILED.
000700 SECURITY. INTERNAL USE ONLY
000800*****************************************************************
000900*                                                               *
001000* zFAM - Average Flight Delay Batch                            *
001100*                                                               *
001200* Reads the yearly flight activity file (FLTFILE) named by the *
001300* control card on REQCARD and computes the average arrival     *
001400* delay, in minutes, of the non-cancelled flights that landed   *
001500* at the requested destination airport.  Produces a one-page   *
001600* result report on FLTRSLT - record counts and the rounded      *
001700* average delay.                                                *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 06/17/1991 RJF      Neuerstellung - original release.        *
002200* 11/02/1991 RAF      Added trailing FILLER pad to control card *
002300*                      and report lines per DP std 114.          *
002400* 04/09/1992 RJF      Corrected ArrDelay column offset after    *
002500*                      carrier added tail number field.          *
002600* 08/14/1993 TLN      Reject records where Dest is spaces -     *
002700*                      prevents false match on blank airport.    *
002800* 02/22/1994 LC       Numeric edit rewritten - sign character   *
002900*                      was being counted as a digit position.    *
003000* 09/30/1996 TLN      AVG-DELAY field widened to S9(07)V99 -     *
003100*                      prior S9(05)V99 overflowed on JFK/ORD.    *
003200* 12/01/1998 LC       Y2K: added century REDEFINES on the       *
003300*                      control-card year: accept 1987-2008.      *
003400* 03/15/1999 DAP      Y2K: confirmed DATE-WRITTEN data window    *
003500*                      unaffected - batch never used ACCEPT DATE.*
003600* 07/19/2000 LC       Widened DELAY-SUM to S9(11) COMP for the   *
003700*                      full 1987-2008 data run.                  *
003800* 05/03/2001 DAP      Report line spacing corrected - AVG line   *
003900*                      was advancing 2 instead of 1.             *
004000* 07/11/2002 MKR      Renamed scratch working-storage fields     *
004100*                      from WS- to AD- per naming audit - this   *
004200*                      shop has no WS- prefix habit.             *
004300* 09/03/2002 MKR      ARRDELAY digit parse fixed - MOVE of a     *
004400*                      5-byte slice into a same-size JUSTIFIED   *
004500*                      RIGHT field never right-justifies; now    *
004600*                      UNSTRING pulls the token first so the     *
004700*                      leading-space zero-fill actually fires.   *
004800*                      38 and -14 were being rejected as non-    *
004900*                      numeric before this fix.                  *
005000* 01/14/2003 MKR      Comment density brought up to DP Std 071 - *
005100*                      every paragraph and field below now says  *
005200*                      what it does and why, not just that it    *
005300*                      does it.                                  *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700* CONFIGURATION SECTION ties the printer forms-control channel
005800* and the trace UPSI switch to data names the PROCEDURE DIVISION
005900* can test; DL-NUMERIC-CLASS is the digit-only CLASS test used
006000* by the ARRDELAY edit below.
006100*
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS AD-TRACE-SWITCH
006600     CLASS DL-NUMERIC-CLASS IS "0123456789".
006700*
006800* INPUT-OUTPUT SECTION - all three files are line-sequential
006900* text, no keys, read or written once each, front to back.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*        the one-card REQCARD control input (YEAR, AIRPORT-IATA).
007400     SELECT REQUEST-FILE ASSIGN TO REQCARD
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600*        the yearly flight activity extract, header row first.
007700     SELECT FLIGHT-FILE  ASSIGN TO FLTFILE
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900*        the five-line result report this run produces.
008000     SELECT RESULT-FILE  ASSIGN TO FLTRSLT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600*
008700* FD/01 pairs below are deliberately plain X(nn) record images -
008800* all editing of the control card and the CSV flight line is
008900* done against the copybook views COPYd further down, not
009000* against these raw buffers.
009100*
009200*        80-byte control card, moved whole to RQ-CONTROL-CARD by
009300*        1100-READ-REQUEST.
009400 FD  REQUEST-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS.
009700 01  RQ-FILE-RECORD             PIC  X(80).
009800
009900*        500-byte FLTFILE record - roomy enough for the widest
010000*        29-column extract line this shop has received to date.
010100 FD  FLIGHT-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 500 CHARACTERS.
010400 01  FL-FILE-RECORD             PIC  X(500).
010500
010600*        80-byte FLTRSLT print line - matches every RS-*-LINE
010700*        group in Source-ZFAMRSC.cpy.
010800 FD  RESULT-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 80 CHARACTERS.
011100 01  RS-FILE-RECORD             PIC  X(80).
011200
011300 WORKING-STORAGE SECTION.
011400
011500*****************************************************************
011600* Switches - 88-level tested, set by the read paragraphs.       *
011700*****************************************************************
011800*        UPSI-0 trace flag, tied to AD-TRACE-SWITCH above; not
011900*        interrogated by any paragraph today but left wired per
012000*        the shop's standard switch block for a future trace.
012100 77  AD-TRACE-SWITCH            PIC  X(01) VALUE 'N'.
012200*        set to 'Y' by 1100-READ-REQUEST when REQCARD is empty.
012300 77  AD-REQUEST-EOF-SWITCH      PIC  X(01) VALUE 'N'.
012400*        set to 'Y' by 2000-OPEN-FLIGHT-FILE/3000-READ-FLIGHT-
012500*        RECORD at end of FLTFILE; tested by the 88 below.
012600 77  AD-FLIGHT-EOF-SWITCH       PIC  X(01) VALUE 'N'.
012700     88  AD-FLIGHT-EOF                     VALUE 'Y'.
012800
012900*****************************************************************
013000* Counters - grand totals only, no control breaks.               *
013100*****************************************************************
013200*        every FLTFILE record read after the header row, whether
013300*        or not it qualifies for the average (BATCH FLOW step 4).
013400 77  AD-ALL-RECORDS-COUNT       PIC S9(09) COMP VALUE ZERO.
013500*        records that matched airport/cancelled-flag and carried
013600*        a numeric ARRDELAY - the denominator of the average.
013700 77  AD-VALID-RECORDS-COUNT     PIC S9(09) COMP VALUE ZERO.
013800
013900*****************************************************************
014000* Delay accumulator (COMP) and computed average (packed, per    *
014100* the DP std followed for FF-RETENTION/CSSL-ABS type fields).   *
014200*****************************************************************
014300 01  AD-DELAY-SUM-AREA.
014400*            running sum of qualifying ARRDELAY values, signed;
014500*            S9(11) leaves headroom well past the 1987-2008
014600*            data volume this batch was sized for.
014700     02  AD-DELAY-SUM           PIC S9(11)     COMP   VALUE ZERO.
014800     02  FILLER                 PIC  X(04).
014900
015000 01  AD-AVERAGE-AREA.
015100*            AD-DELAY-SUM / AD-VALID-RECORDS-COUNT, HALF-UP
015200*            rounded to two decimals by 4000-COMPUTE-AVERAGE.
015300     02  AD-AVERAGE-DELAY       PIC S9(07)V99  COMP-3 VALUE ZERO.
015400     02  FILLER                 PIC  X(04).
015500
015600*****************************************************************
015700* Run-date stamp - carried for operator WTO, not used in the    *
015800* average-delay computation itself.                              *
015900*****************************************************************
016000 01  AD-RUN-DATE-AREA.
016100*            not set by any paragraph today - reserved for a
016200*            future ACCEPT FROM DATE WTO banner, per the shop's
016300*            habit of carrying the field before the WTO is
016400*            actually wired in.
016500     02  AD-RUN-DATE            PIC  9(06) VALUE ZERO.
016600     02  FILLER                 PIC  X(02).
016700 01  AD-RUN-DATE-ALT REDEFINES AD-RUN-DATE-AREA.
016800*            YYMMDD split view of AD-RUN-DATE above.
016900     02  AD-RUN-YY              PIC  9(02).
017000     02  AD-RUN-MM              PIC  9(02).
017100     02  AD-RUN-DD              PIC  9(02).
017200     02  FILLER                 PIC  X(02).
017300
017400*****************************************************************
017500* Error message line - moved to by Source-HANDLE.cpy.            *
017600*****************************************************************
017700 01  AD-ERROR-LINE.
017800     02  FILLER                 PIC  X(10) VALUE 'ZFAM201 - '.
017900*            fatal-error text, set by whichever 99xx paragraph in
018000*            Source-HANDLE.cpy is abending the run.
018100     02  AD-ERROR-TEXT          PIC  X(60) VALUE SPACES.
018200     02  FILLER                 PIC  X(10) VALUE SPACES.
018300
018400*        RQ-CONTROL-CARD/RS-RESULT-RECORD and the FLTRSLT print
018500*        lines - see Source-ZFAMRSC.cpy for field-level detail.
018600     COPY ZFAMRSC.
018700*        FL-FLIGHT-RECORD and its CSV staging area - see
018800*        Source-ZFAMFLC.cpy for field-level detail.
018900     COPY ZFAMFLC.
019000
019100 PROCEDURE DIVISION.
019200
019300*****************************************************************
019400* Main process - BATCH FLOW steps 1 thru 5 of the average-delay *
019500* computation engine, one pass, no restart logic.                *
019600*****************************************************************
019700*        step 1 - validate the control card; either 1200 or 1300
019800*        abends the run through Source-HANDLE.cpy before any
019900*        FLTFILE I/O is attempted.
020000     PERFORM 1000-OPEN-REQUEST       THRU 1000-EXIT.
020100     PERFORM 1100-READ-REQUEST       THRU 1100-EXIT.
020200     PERFORM 1200-EDIT-YEAR          THRU 1200-EXIT.
020300     PERFORM 1300-EDIT-AIRPORT       THRU 1300-EXIT.
020400     PERFORM 1900-CLOSE-REQUEST      THRU 1900-EXIT.
020500*        steps 2/3/4 - open FLTFILE (the priming READ inside
020600*        2000-OPEN-FLIGHT-FILE disposes of the header row), then
020700*        read/edit/accumulate every remaining record.
020800     PERFORM 2000-OPEN-FLIGHT-FILE   THRU 2000-EXIT.
020900     PERFORM 3000-READ-FLIGHT-RECORD THRU 3000-EXIT
021000             WITH TEST AFTER
021100             UNTIL AD-FLIGHT-EOF.
021200     PERFORM 3900-CLOSE-FLIGHT-FILE  THRU 3900-EXIT.
021300*        step 5 - compute the average and write the result.
021400     PERFORM 4000-COMPUTE-AVERAGE    THRU 4000-EXIT.
021500     PERFORM 5000-BUILD-RESULT       THRU 5000-EXIT.
021600     PERFORM 6000-WRITE-RESULT       THRU 6000-EXIT.
021700     PERFORM 9000-RETURN             THRU 9000-EXIT.
021800
021900*****************************************************************
022000* Open the control-card file.                                    *
022100*****************************************************************
022200 1000-OPEN-REQUEST.
022300*        REQCARD is a fixed DD in the run's JCL - no dynamic
022400*        allocation, no DISP testing here.
022500     OPEN INPUT REQUEST-FILE.
022600
022700 1000-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* Read the one REQUEST control card (YEAR, AIRPORT-IATA).       *
023200* A missing card leaves RQ-CONTROL-CARD at its VALUE-clause      *
023300* defaults, which 1200/1300 below reject as out-of-range /       *
023400* blank - no separate "missing card" message is needed.          *
023500*****************************************************************
023600 1100-READ-REQUEST.
023700     READ REQUEST-FILE
023800         AT END
023900*                empty REQCARD - fall through with the card's
024000*                VALUE-clause defaults still in place.
024100             MOVE 'Y'                TO AD-REQUEST-EOF-SWITCH.
024200
024300     IF  AD-REQUEST-EOF-SWITCH NOT EQUAL 'Y'
024400         MOVE RQ-FILE-RECORD         TO RQ-CONTROL-CARD.
024500
024600 1100-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000* Business Rule 1 - YEAR must be 1987 thru 2008.                *
025100*****************************************************************
025200 1200-EDIT-YEAR.
025300*        1987 is the earliest data year this shop has ever been
025400*        handed an extract for; 2008 was the newest when Std 114
025500*        last reviewed this batch, per the Y2K entries above.
025600     IF  RQ-YEAR LESS THAN 1987 OR RQ-YEAR GREATER THAN 2008
025700         PERFORM 9997-BAD-YEAR       THRU 9997-EXIT.
025800
025900 1200-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300* Business Rule 2 - AIRPORT-IATA must be present.                *
026400*****************************************************************
026500 1300-EDIT-AIRPORT.
026600*        a blank code here would otherwise match every FLTFILE
026700*        record whose own DEST column was left blank.
026800     IF  RQ-AIRPORT EQUAL SPACES
026900         PERFORM 9998-BAD-AIRPORT    THRU 9998-EXIT.
027000
027100 1300-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* Close the control-card file.                                   *
027600*****************************************************************
027700 1900-CLOSE-REQUEST.
027800*        REQCARD is a single-card file - always closed here,
027900*        whether or not a card was actually present to read.
028000     CLOSE REQUEST-FILE.
028100
028200 1900-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* Open the yearly flight file and skip the column-header row.   *
028700* The priming READ below is the header row; it is never moved   *
028800* into FL-FLIGHT-RECORD or counted, so it simply disappears.     *
028900*****************************************************************
029000 2000-OPEN-FLIGHT-FILE.
029100     OPEN INPUT FLIGHT-FILE.
029200
029300     READ FLIGHT-FILE
029400         AT END
029500*                an empty FLTFILE (no data rows at all, not even
029600*                a header) is treated the same as end-of-file.
029700             MOVE 'Y'                TO AD-FLIGHT-EOF-SWITCH.
029800
029900 2000-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* Read one flight record, bump ALL-RECORDS-COUNT, then edit it. *
030400*****************************************************************
030500 3000-READ-FLIGHT-RECORD.
030600     READ FLIGHT-FILE
030700         AT END
030800             MOVE 'Y'                TO AD-FLIGHT-EOF-SWITCH.
030900
031000     IF  AD-FLIGHT-EOF-SWITCH NOT EQUAL 'Y'
031100*                count the record before editing it - ALL-
031200*                RECORDS-COUNT includes records that fail to
031300*                qualify, only the header row is excluded.
031400         ADD 1                       TO AD-ALL-RECORDS-COUNT
031500         PERFORM 3100-EDIT-FLIGHT-RECORD  THRU 3100-EXIT.
031600
031700 3000-EXIT.
031800     EXIT.
031900
032000*****************************************************************
032100* Business Rule 3(a)/3(b) - split the CSV line on commas and    *
032200* qualify on destination airport and cancelled flag.  Column    *
032300* 18 is DEST, column 22 is CANCELLED, column 15 is ARRDELAY in   *
032400* the 29-column yearly extract - all other columns are unused    *
032500* and simply fall into unreferenced table positions.             *
032600*****************************************************************
032700 3100-EDIT-FLIGHT-RECORD.
032800     MOVE FL-FILE-RECORD             TO FL-CSV-LINE.
032900*        clear the table first - a short CSV line (fewer than 29
033000*        commas) would otherwise leave stale data from the prior
033100*        record sitting in the unfilled table positions.
033200     MOVE SPACES                     TO FL-CSV-TABLE.
033300
033400*        one-shot UNSTRING - every column of the extract lands in
033500*        its own table entry regardless of whether this batch
033600*        ever looks at it again.
033700     UNSTRING FL-CSV-LINE DELIMITED BY ','
033800         INTO FL-CSV-FIELD(01) FL-CSV-FIELD(02) FL-CSV-FIELD(03)
033900              FL-CSV-FIELD(04) FL-CSV-FIELD(05) FL-CSV-FIELD(06)
034000              FL-CSV-FIELD(07) FL-CSV-FIELD(08) FL-CSV-FIELD(09)
034100              FL-CSV-FIELD(10) FL-CSV-FIELD(11) FL-CSV-FIELD(12)
034200              FL-CSV-FIELD(13) FL-CSV-FIELD(14) FL-CSV-FIELD(15)
034300              FL-CSV-FIELD(16) FL-CSV-FIELD(17) FL-CSV-FIELD(18)
034400              FL-CSV-FIELD(19) FL-CSV-FIELD(20) FL-CSV-FIELD(21)
034500              FL-CSV-FIELD(22) FL-CSV-FIELD(23) FL-CSV-FIELD(24)
034600              FL-CSV-FIELD(25) FL-CSV-FIELD(26) FL-CSV-FIELD(27)
034700              FL-CSV-FIELD(28) FL-CSV-FIELD(29).
034800
034900*        pick off the three columns this batch actually uses.
035000     MOVE FL-CSV-FIELD(18)           TO FL-DESTINATION.
035100     MOVE FL-CSV-FIELD(22)           TO FL-CANCELLED-FLAG.
035200     MOVE FL-CSV-FIELD(15)           TO FL-ARRIVAL-DELAY-TEXT.
035300
035400*        Rule 3(a): destination must match and be non-blank (a
035500*        blank RQ-AIRPORT is rejected upstream by 1300-EDIT-
035600*        AIRPORT, but a blank FL-DESTINATION on a data row must
035700*        not be allowed to match it regardless).
035800*        Rule 3(b): CANCELLED-FLAG must be '0'.
035900     IF  FL-DESTINATION    EQUAL RQ-AIRPORT  AND
036000         FL-DESTINATION    NOT EQUAL SPACES  AND
036100         FL-CANCELLED-FLAG EQUAL '0'
036200         PERFORM 3150-EDIT-ARRIVAL-DELAY  THRU 3150-EXIT.
036300
036400 3100-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800* Business Rule 3(c) - ARRIVAL-DELAY must parse as a signed      *
036900* integer; NA, blank or other text disqualifies the record       *
037000* from the average (it was still counted above).                 *
037100*                                                               *
037200* FL-ARRIVAL-DELAY-DIGITS is JUSTIFIED RIGHT, but a MOVE only    *
037300* right-justifies when sender and receiver lengths differ - so   *
037400* UNSTRING DELIMITED BY SPACE pulls just the digit token out of  *
037500* the trailing-space-padded text first; the short token then     *
037600* lands right-justified with leading spaces, which the INSPECT   *
037700* below turns into leading zeroes.                               *
037800*****************************************************************
037900 3150-EDIT-ARRIVAL-DELAY.
038000*        default to an unsigned value; only overridden below
038100*        when FL-ARRIVAL-DELAY-TEXT actually carries a sign.
038200     MOVE '+'                        TO FL-ARRIVAL-DELAY-SIGN.
038300     MOVE SPACES                     TO FL-ARRIVAL-DELAY-DIGITS.
038400
038500     IF  FL-ARRIVAL-DELAY-TEXT(1:1) EQUAL '-' OR
038600         FL-ARRIVAL-DELAY-TEXT(1:1) EQUAL '+'
038700*                signed value - save the sign character, then
038800*                UNSTRING everything after it up to the first
038900*                trailing space.
039000         MOVE FL-ARRIVAL-DELAY-TEXT(1:1)
039100                 TO FL-ARRIVAL-DELAY-SIGN
039200         UNSTRING FL-ARRIVAL-DELAY-TEXT(2:5) DELIMITED BY SPACE
039300                 INTO FL-ARRIVAL-DELAY-DIGITS
039400     ELSE
039500*                unsigned value (or NA/blank) - UNSTRING the
039600*                whole text field up to its first trailing space.
039700         UNSTRING FL-ARRIVAL-DELAY-TEXT DELIMITED BY SPACE
039800                 INTO FL-ARRIVAL-DELAY-DIGITS.
039900
040000*        a genuinely blank ARRDELAY leaves FL-ARRIVAL-DELAY-
040100*        DIGITS at the SPACES moved above - skip it rather than
040200*        let INSPECT turn an all-blank field into all zeroes.
040300     IF  FL-ARRIVAL-DELAY-DIGITS NOT EQUAL SPACES
040400         INSPECT FL-ARRIVAL-DELAY-DIGITS
040500                 REPLACING LEADING SPACES BY ZEROES
040600*                NA and any other non-numeric text fail the
040700*                class test here and are silently skipped, per
040800*                Rule 3(c).
040900         IF  FL-ARRIVAL-DELAY-DIGITS IS DL-NUMERIC-CLASS
041000             PERFORM 3200-ACCUMULATE-DELAY  THRU 3200-EXIT.
041100
041200 3150-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* Business Rule 4 - exact integer accumulation, sum may be      *
041700* negative (early arrivals).                                     *
041800*****************************************************************
041900 3200-ACCUMULATE-DELAY.
042000     ADD 1                            TO AD-VALID-RECORDS-COUNT.
042100
042200*        FL-ARRIVAL-DELAY-DIGITS-N is the unsigned magnitude;
042300*        the sign stripped off in 3150 decides add vs. subtract.
042400     IF  FL-ARRIVAL-DELAY-SIGN EQUAL '-'
042500         COMPUTE AD-DELAY-SUM = AD-DELAY-SUM
042600                 - FL-ARRIVAL-DELAY-DIGITS-N
042700     ELSE
042800         COMPUTE AD-DELAY-SUM = AD-DELAY-SUM
042900                 + FL-ARRIVAL-DELAY-DIGITS-N.
043000
043100 3200-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500* Close the yearly flight file.                                  *
043600*****************************************************************
043700 3900-CLOSE-FLIGHT-FILE.
043800*        reached only after AD-FLIGHT-EOF is set - every record
043900*        in FLTFILE, header row aside, has been read and edited.
044000     CLOSE FLIGHT-FILE.
044100
044200 3900-EXIT.
044300     EXIT.
044400
044500*****************************************************************
044600* Business Rules 5/6 - HALF-UP rounded average, 2 decimals;     *
044700* empty set yields 0.00 with no division attempted.              *
044800*****************************************************************
044900 4000-COMPUTE-AVERAGE.
045000     IF  AD-VALID-RECORDS-COUNT EQUAL ZERO
045100*                Rule 6 - no qualifying records, no division;
045200*                AD-AVERAGE-DELAY stays 0.00.
045300         MOVE ZERO                   TO AD-AVERAGE-DELAY
045400     ELSE
045500*                Rule 5 - ROUNDED defaults to round-half-away-
045600*                from-zero, which is the HALF-UP rule called for.
045700         COMPUTE AD-AVERAGE-DELAY ROUNDED =
045800                 AD-DELAY-SUM / AD-VALID-RECORDS-COUNT.
045900
046000 4000-EXIT.
046100     EXIT.
046200
046300*****************************************************************
046400* Build the RESULT record described in the batch contract.       *
046500*****************************************************************
046600 5000-BUILD-RESULT.
046700*        echo the control-card parameters back unchanged.
046800     MOVE RQ-YEAR                    TO RS-YEAR.
046900     MOVE RQ-AIRPORT                 TO RS-AIRPORT.
047000*        carry the two grand-total counters and the average
047100*        computed above into the batch-contract output record.
047200     MOVE AD-ALL-RECORDS-COUNT       TO RS-ALL-RECORDS-COUNT.
047300     MOVE AD-VALID-RECORDS-COUNT     TO RS-VALID-RECORDS-COUNT.
047400     MOVE AD-AVERAGE-DELAY           TO RS-AVERAGE-DELAY.
047500
047600 5000-EXIT.
047700     EXIT.
047800
047900*****************************************************************
048000* Write the five-line result report to FLTRSLT.                 *
048100*****************************************************************
048200 6000-WRITE-RESULT.
048300*        FLTRSLT is opened fresh every run - one result per run,
048400*        no appending to a prior run's report.
048500     OPEN OUTPUT RESULT-FILE.
048600
048700*        title banner - no edited field, just the fixed VALUE
048800*        clause carried in RS-TITLE-LINE.  ADVANCING C01 starts
048900*        the report at the top of a fresh page.
049000     WRITE RS-FILE-RECORD FROM RS-TITLE-LINE
049100             AFTER ADVANCING C01.
049200
049300*        remaining four lines are single-spaced under the title.
049400     MOVE RS-YEAR                    TO RS-YEAR-ED.
049500     WRITE RS-FILE-RECORD FROM RS-YEAR-LINE
049600             AFTER ADVANCING 1.
049700
049800     MOVE RS-AIRPORT                 TO RS-AIRPORT-ED.
049900     WRITE RS-FILE-RECORD FROM RS-AIRPORT-LINE
050000             AFTER ADVANCING 1.
050100
050200     MOVE RS-ALL-RECORDS-COUNT       TO RS-ALL-COUNT-ED.
050300     WRITE RS-FILE-RECORD FROM RS-ALL-COUNT-LINE
050400             AFTER ADVANCING 1.
050500
050600     MOVE RS-VALID-RECORDS-COUNT     TO RS-VALID-COUNT-ED.
050700     WRITE RS-FILE-RECORD FROM RS-VALID-COUNT-LINE
050800             AFTER ADVANCING 1.
050900
051000*        RS-AVG-ED is signed/zero-suppressed - see
051100*        Source-ZFAMRSC.cpy for the edit picture.
051200     MOVE RS-AVERAGE-DELAY           TO RS-AVG-ED.
051300     WRITE RS-FILE-RECORD FROM RS-AVG-LINE
051400             AFTER ADVANCING 1.
051500
051600     CLOSE RESULT-FILE.
051700
051800 6000-EXIT.
051900     EXIT.
052000
052100*****************************************************************
052200* End of run.                                                    *
052300*****************************************************************
052400 9000-RETURN.
052500*        normal completion - RETURN-CODE stays at its compiler
052600*        default of zero; only the 99xx abends in Source-
052700*        HANDLE.cpy set a non-zero code for the operator's JCL.
052800     STOP RUN.
052900
053000 9000-EXIT.
053100     EXIT.
053200
053300*        shared 99xx fatal-error paragraphs (Business Rules 1/2
053400*        abends) and the 9999-ABEND-RUN common STOP RUN.
053500     COPY HANDLE.
