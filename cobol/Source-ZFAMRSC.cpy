000100*****************************************************************
000200* zFAM REQUEST/RESULT record definitions.                        *
000300*                                                               *
000400* RQ-CONTROL-CARD is the one-card REQCARD input - the YEAR and  *
000500* AIRPORT-IATA the operator supplies for the run.  RS-RESULT-   *
000600* RECORD is the batch-contract output record; RS-TITLE-LINE      *
000700* thru RS-AVG-LINE are the edited FLTRSLT print lines built      *
000800* from it by 6000-WRITE-RESULT.                                  *
000900*****************************************************************
001000*
001100* RQ-CONTROL-CARD - read once by 1100-READ-REQUEST, validated by
001200* 1200-EDIT-YEAR and 1300-EDIT-AIRPORT before any file I/O.
001300*
00140001  RQ-CONTROL-CARD.
001500*        data year requested; Business Rule 1 requires
001600*        1987 thru 2008 inclusive, or the run abends.
001700    02  RQ-YEAR                PIC  9(04) VALUE ZERO.
001800*        destination airport IATA code; Business Rule 2 requires
001900*        this be non-blank, or the run abends.
002000    02  RQ-AIRPORT             PIC  X(03) VALUE SPACES.
002100    02  FILLER                 PIC  X(73).
002200
002300*****************************************************************
002400* Y2K remediation - century-aware view of RQ-YEAR.  The batch   *
002500* itself never ran a two-digit year, but DP Std 114 required     *
002600* every 9(04) year field to carry this REDEFINES by 12/99.       *
002700*****************************************************************
002800*
002900* Not exercised by any paragraph in ZFAM201 today - retained so a
003000* future two-digit-card reader has the century split ready-made.
003100*
00320001  RQ-CONTROL-CARD-CC REDEFINES RQ-CONTROL-CARD.
003300    02  RQ-YEAR-CC.
003400*            century portion of RQ-YEAR (always '19' or '20').
003500        03  RQ-YEAR-CENTURY     PIC  9(02).
003600*            year-of-century portion of RQ-YEAR.
003700        03  RQ-YEAR-OF-CENTURY  PIC  9(02).
003800    02  FILLER                 PIC  X(76).
003900
004000*
004100* RS-RESULT-RECORD - the batch-contract output record, built by
004200* 5000-BUILD-RESULT from the echoed parameters and the counters
004300* and average accumulated over the flight file.
004400*
00450001  RS-RESULT-RECORD.
004600*        echo of RQ-YEAR, unchanged.
004700    02  RS-YEAR                PIC  9(04) VALUE ZERO.
004800*        echo of RQ-AIRPORT, unchanged.
004900    02  RS-AIRPORT             PIC  X(03) VALUE SPACES.
005000*        total flight records read, header row excluded.
005100    02  RS-ALL-RECORDS-COUNT   PIC  9(09) VALUE ZERO.
005200*        records matching airport and not cancelled, with a
005300*        numeric arrival delay - the denominator of the average.
005400    02  RS-VALID-RECORDS-COUNT PIC  9(09) VALUE ZERO.
005500*        Business Rule 5 result - HALF-UP rounded average delay
005600*        in minutes, two decimals, signed (may be negative for
005700*        early arrivals).  Zero when RS-VALID-RECORDS-COUNT is
005800*        zero, per Business Rule 6.
005900    02  RS-AVERAGE-DELAY       PIC S9(07)V99 VALUE ZERO.
006000    02  FILLER                 PIC  X(20).
006100
006200*
006300* RS-TITLE-LINE thru RS-AVG-LINE are the five FLTRSLT print
006400* lines, each 80 bytes to match RS-FILE-RECORD, written in order
006500* by 6000-WRITE-RESULT with ADVANCING C01 on the title and
006600* ADVANCING 1 thereafter - no control breaks, a single result
006700* per run.
006800*
00690001  RS-TITLE-LINE.
007000*        fixed report banner - no editing needed.
007100    02  FILLER                 PIC  X(20)
007200                      VALUE 'AVERAGE FLIGHT DELAY'.
007300    02  FILLER                 PIC  X(60) VALUE SPACES.
007400
00750001  RS-YEAR-LINE.
007600    02  FILLER                 PIC  X(16)
007700                      VALUE 'YEAR:           '.
007800*        RS-YEAR moved here unedited - a 9(04) prints plain.
007900    02  RS-YEAR-ED             PIC  9(04).
008000    02  FILLER                 PIC  X(60) VALUE SPACES.
008100
00820001  RS-AIRPORT-LINE.
008300    02  FILLER                 PIC  X(16)
008400                      VALUE 'AIRPORT:        '.
008500*        RS-AIRPORT moved here unedited - an X(03) prints plain.
008600    02  RS-AIRPORT-ED          PIC  X(03).
008700    02  FILLER                 PIC  X(61) VALUE SPACES.
008800
00890001  RS-ALL-COUNT-LINE.
009000    02  FILLER                 PIC  X(16)
009100                      VALUE 'RECORDS READ:   '.
009200*        comma-edited count, matches the REPORTS layout in the
009300*        batch contract.
009400    02  RS-ALL-COUNT-ED        PIC  ZZZ,ZZZ,ZZ9.
009500    02  FILLER                 PIC  X(53) VALUE SPACES.
009600
00970001  RS-VALID-COUNT-LINE.
009800    02  FILLER                 PIC  X(16)
009900                      VALUE 'VALID RECORDS:  '.
010000*        comma-edited count, same picture as RS-ALL-COUNT-ED.
010100    02  RS-VALID-COUNT-ED      PIC  ZZZ,ZZZ,ZZ9.
010200    02  FILLER                 PIC  X(53) VALUE SPACES.
010300
01040001  RS-AVG-LINE.
010500    02  FILLER                 PIC  X(16)
010600                      VALUE 'AVG DELAY MIN:  '.
010700*        floating-sign, zero-suppressed edit with two decimals -
010800*        prints a leading '-' only when the average is negative.
010900    02  RS-AVG-ED              PIC  -Z(6)9.99.
011000    02  FILLER                 PIC  X(53) VALUE SPACES.
