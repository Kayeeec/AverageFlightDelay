000100*****************************************************************
000200* Start - zFAM201 error message resources.                      *
000300*                                                               *
000400* Shared 99xx error paragraphs, COPYd by ZFAM201 at the bottom  *
000500* of its PROCEDURE DIVISION.  Originally hand-keyed into every  *
000600* zFAM program as boilerplate - ticket DP-4471 made this a real *
000700* COPY member so a wording fix only has to be made once.        *
000800*****************************************************************
000900 01  AD-ABEND-CODE              PIC S9(04) COMP VALUE ZERO.
001000
001100*****************************************************************
001200* Business Rule 1 failure - control-card YEAR out of range.     *
001300*****************************************************************
001400 9997-BAD-YEAR.
001500     MOVE 'YEAR ON REQCARD MUST BE 1987-2008' TO AD-ERROR-TEXT.
001600     DISPLAY AD-ERROR-LINE.
001700     MOVE 1997                       TO AD-ABEND-CODE.
001800     PERFORM 9999-ABEND-RUN        THRU 9999-EXIT.
001900
002000 9997-EXIT.
002100     EXIT.
002200
002300*****************************************************************
002400* Business Rule 2 failure - control-card AIRPORT-IATA is blank. *
002500*****************************************************************
002600 9998-BAD-AIRPORT.
002700     MOVE 'AIRPORT-IATA ON REQCARD MUST NOT BE BLANK'
002800                                      TO AD-ERROR-TEXT.
002900     DISPLAY AD-ERROR-LINE.
003000     MOVE 1998                       TO AD-ABEND-CODE.
003100     PERFORM 9999-ABEND-RUN        THRU 9999-EXIT.
003200
003300 9998-EXIT.
003400     EXIT.
003500
003600*****************************************************************
003700* Abend the run with the RETURN-CODE set by the caller above -  *
003800* operator JCL tests COND on this code to flag the step failed. *
003900*****************************************************************
004000 9999-ABEND-RUN.
004100     MOVE AD-ABEND-CODE              TO RETURN-CODE.
004200     STOP RUN.
004300
004400 9999-EXIT.
004500     EXIT.
004600*****************************************************************
004700* End   - zFAM201 error message resources.                      *
004800*****************************************************************
