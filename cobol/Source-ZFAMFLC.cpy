000100*****************************************************************
000200* zFAM FLIGHT record definition.                                *
000300*                                                               *
000400* FLTFILE is the yearly flight activity extract delivered to    *
000500* this shop as input to the average-delay run - comma-          *
000600* separated text, a column-header record first, 29 columns per  *
000700* flight.  Only three of those columns feed the computation;    *
000800* the rest are carried through unread, the FILLER-equivalent of *
000900* a fixed-layout copybook.                                       *
001000*****************************************************************
001100*
001200* FL-CSV-RECORD overlays the raw FLTFILE record so the comma-
001300* delimited text can be split a column at a time without
001400* disturbing FL-FILE-RECORD, which 3100-EDIT-FLIGHT-RECORD still
001500* needs for the ADD 1 TO AD-ALL-RECORDS-COUNT bookkeeping.
001600*
00170001  FL-CSV-RECORD.
001800*        the 493-byte text of one FLTFILE line; the longest
001900*        observed line in any data year fits comfortably here.
002000    02  FL-CSV-LINE            PIC  X(493).
002100    02  FILLER                 PIC  X(007).
002200
002300*
002400* FL-CSV-TABLE is the UNSTRING target in 3100-EDIT-FLIGHT-RECORD
002500* - one table entry per comma-delimited column of the extract.
002600* 20 bytes is ample for every column this shop has ever seen in
002700* the data; a column too wide to fit is not one this batch uses.
002800*
00290001  FL-CSV-TABLE.
003000*        DEST is column 18, CANCELLED is column 22 and ARRDELAY
003100*        is column 15 of the 29-column extract - the only three
003200*        positions 3100-EDIT-FLIGHT-RECORD ever moves out of
003300*        this table.  Every other occurrence receives a column
003400*        of the extract and is never referenced again.
003500    02  FL-CSV-FIELD OCCURS 29 TIMES
003600                                 PIC  X(020).
003700    02  FILLER                 PIC  X(010).
003800
003900*
004000* FL-FLIGHT-RECORD is the working view the rest of ZFAM201 tests
004100* and accumulates against, built field-by-field out of
004200* FL-CSV-TABLE in 3100-EDIT-FLIGHT-RECORD.
004300*
00440001  FL-FLIGHT-RECORD.
004500*        destination airport IATA code, compared against the
004600*        RQ-AIRPORT control-card parameter.
004700    02  FL-DESTINATION         PIC  X(03) VALUE SPACES.
004800*        '0' means the flight operated, '1' means cancelled;
004900*        only '0' flights qualify for the average.
005000    02  FL-CANCELLED-FLAG      PIC  X(01) VALUE SPACES.
005100*        ARRDELAY column exactly as read off the extract - an
005200*        optional leading sign, digits, or a non-numeric marker
005300*        (NA or blank) when the delay was never recorded, space-
005400*        padded on the right to six bytes.
005500    02  FL-ARRIVAL-DELAY-TEXT  PIC  X(06) VALUE SPACES.
005600*        sign character stripped off FL-ARRIVAL-DELAY-TEXT by
005700*        3150-EDIT-ARRIVAL-DELAY; '+' is the default when the
005800*        text carries no explicit sign.
005900    02  FL-ARRIVAL-DELAY-SIGN  PIC  X(01) VALUE '+'.
006000*        unsigned digit string.  JUSTIFIED RIGHT so that the
006100*        UNSTRING in 3150-EDIT-ARRIVAL-DELAY (which extracts a
006200*        token shorter than this field) lands it right-aligned
006300*        with leading spaces, ready for the zero-fill that
006400*        follows.
006500    02  FL-ARRIVAL-DELAY-DIGITS
006600                                PIC  X(05) VALUE SPACES
006700                                JUSTIFIED RIGHT.
006800*        numeric REDEFINES of the zero-filled digit string -
006900*        this is the value 3200-ACCUMULATE-DELAY actually adds
007000*        to or subtracts from AD-DELAY-SUM.
007100    02  FL-ARRIVAL-DELAY-DIGITS-N REDEFINES
007200                   FL-ARRIVAL-DELAY-DIGITS
007300                                PIC  9(05).
007400    02  FILLER                 PIC  X(060).
